000100*******************************************************
000200* COPYLIB-TXNLOG.CPY
000300* Purpose: Record layout of one TRANSACTION-LOG entry,
000400*          written once per posted withdrawal, deposit or
000500*          transfer - append only, no key.
000600* Initial Version Created: 2021-06-09
000700*
000800* Maint:
000900*  2021-06-09 PB  Initial cut, replaces old INLOG record
001000*  2023-11-14 BK  TXN-REASON widened to hold 'Withdrawal'
001100*******************************************************
001200 01  TRANSACTION-RECORD.
001300     03  TXN-ID                     PIC 9(9).
001400     03  TXN-AMOUNT                 PIC S9(9)V99 COMP-3.
001500     03  TXN-ORIG-ACCT-ID           PIC 9(9).
001600     03  TXN-RESULT-ACCT-ID         PIC 9(9).
001700     03  TXN-REASON                 PIC X(12).
001800     03  FILLER                     PIC X(15).
001900*
002000 01  WA-TRANSACTION-RECORD-ALT REDEFINES TRANSACTION-RECORD.
002100     03  WA-TXN-ID-ALPHA            PIC X(9).
002200     03  FILLER                     PIC X(51).
