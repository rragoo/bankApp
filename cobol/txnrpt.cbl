000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    TXNRPT.
000700*
000800 AUTHOR.        S SVENSSON.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1988-04-19.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1988-04-19  SS   INITIAL     FIRST CUT OF INVOICE PRINT   *
002400*                                ROUTINE, CARRIED OVER FOR     *
002500*                                END-OF-RUN CONTROL TOTALS.    *
002600*    1991-09-30  PB   PBS-0096    ADDED TOP-OF-FORM EJECT.     *
002700*    1998-11-09  BK   PBS-Y2K04   YEAR 2000 - RUN-DATE NOW     *
002800*                                CARRIES A 4-DIGIT YEAR.       *
002900*    2021-06-09  PB   PBS-0601    REWORKED AS TXNPOST END-OF-  *
003000*                                RUN CONTROL-TOTAL REPORT -    *
003100*                                NO MORE INVOICE PRINTING HERE.*
003200*    2022-02-09  SS   PBS-0620    ADDED FEE-TOTAL LINE.        *
003210*    2024-09-11  SS   PBS-0711    SKIP THE DETAIL LINES AND    *
003220*                                PRINT A NO-ACTIVITY MESSAGE   *
003230*                                WHEN NOTHING WAS POSTED.      *
003300***************************************************************
003400*                    ENVIRONMENT DIVISION                     *
003500***************************************************************
003510 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800*
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT TXN-REPORT-FILE
004900         ASSIGN TO TXNRPT01
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-TXNRPT.
005200*
005300***************************************************************
005400*                       DATA DIVISION                        *
005500***************************************************************
005600 DATA DIVISION.
005700*
005800 FILE SECTION.
005900*
006000 FD  TXN-REPORT-FILE.
006100 01  TXN-REPORT-LINE.
006200     03  TR-LINE-TEXT               PIC X(78).
006300     03  FILLER                     PIC X(2).
006400*
006500***************************************************************
006600*                  WORKING-STORAGE SECTION                    *
006700***************************************************************
006800 WORKING-STORAGE SECTION.
006900*
007000 01  FS-TXNRPT                       PIC XX.
007100     88  FS-TXNRPT-OK                    VALUE '00'.
007200*
007300 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
007310 01  WA-HEADLINE-HALVES REDEFINES HEADLINE.
007320     03  WA-HEADLINE-LEFT            PIC X(36).
007330     03  WA-HEADLINE-RIGHT           PIC X(36).
007400*
007500 01  WE-WITHDRAWALS                   PIC ZZZ,ZZ9.
007600 01  WE-DEPOSITS                      PIC ZZZ,ZZ9.
007700 01  WE-TRANSFERS                     PIC ZZZ,ZZ9.
007800 01  WE-REJECTS                       PIC ZZZ,ZZ9.
007900 01  WE-FEES-TOTAL                    PIC Z,ZZZ,ZZ9.99-.
008000*
008100 01  W9-RUN-TOTALS-ALT REDEFINES WE-FEES-TOTAL PIC X(13).
008200*
008300 01  WC-RUN-DATE.
008400     03  WC-RUN-YYYY                PIC 9(4) VALUE ZERO.
008500     03  WC-RUN-MM                  PIC 9(2) VALUE ZERO.
008600     03  WC-RUN-DD                  PIC 9(2) VALUE ZERO.
008700*
008800 01  WC-RUN-DATE-ALT REDEFINES WC-RUN-DATE PIC 9(8).
008900*
009000 LINKAGE SECTION.
009100 01  LC-WITHDRAWALS                   PIC 9(9) COMP.
009200 01  LC-DEPOSITS                      PIC 9(9) COMP.
009300 01  LC-TRANSFERS                     PIC 9(9) COMP.
009400 01  LC-REJECTS                       PIC 9(9) COMP.
009500 01  LC-FEES-TOTAL                    PIC S9(9)V99 COMP-3.
009600*
009700***************************************************************
009800*                    PROCEDURE DIVISION                       *
009900***************************************************************
010000 PROCEDURE DIVISION USING LC-WITHDRAWALS LC-DEPOSITS
010100                          LC-TRANSFERS LC-REJECTS
010200                          LC-FEES-TOTAL.
010300*
010400 000-TXN-REPORT.
010500*
010600     PERFORM A0100-WRITE-RUN-SUMMARY THRU A0100-EXIT
010700*
010800     EXIT PROGRAM
010900     .
011000***************************************************************
011100 A0100-WRITE-RUN-SUMMARY.
011200*
011300     ACCEPT WC-RUN-DATE-ALT FROM DATE YYYYMMDD
011400*
011500     MOVE LC-WITHDRAWALS TO WE-WITHDRAWALS
011600     MOVE LC-DEPOSITS    TO WE-DEPOSITS
011700     MOVE LC-TRANSFERS   TO WE-TRANSFERS
011800     MOVE LC-REJECTS     TO WE-REJECTS
011900     MOVE LC-FEES-TOTAL  TO WE-FEES-TOTAL
012000*
012100     OPEN OUTPUT TXN-REPORT-FILE
012200*
012300     MOVE HEADLINE TO TR-LINE-TEXT
012400     WRITE TXN-REPORT-LINE
012500*
012600     MOVE SPACE TO TR-LINE-TEXT
012700     STRING 'TXNPOST - END OF RUN CONTROL TOTALS  BATCH DATE '
012800         WC-RUN-YYYY '-' WC-RUN-MM '-' WC-RUN-DD
012900         DELIMITED BY SIZE INTO TR-LINE-TEXT
013000     WRITE TXN-REPORT-LINE
013100*
013200     MOVE HEADLINE TO TR-LINE-TEXT
013300     WRITE TXN-REPORT-LINE
013400*
013410     IF LC-WITHDRAWALS = ZERO AND LC-DEPOSITS = ZERO
013420         AND LC-TRANSFERS = ZERO AND LC-REJECTS = ZERO
013430         GO TO A0100-NO-ACTIVITY
013440     END-IF
013500     MOVE SPACE TO TR-LINE-TEXT
013600     STRING 'WITHDRAWALS POSTED . . . . . . ' WE-WITHDRAWALS
013700         DELIMITED BY SIZE INTO TR-LINE-TEXT
013800     WRITE TXN-REPORT-LINE
013900*
014000     MOVE SPACE TO TR-LINE-TEXT
014100     STRING 'DEPOSITS POSTED  . . . . . . . ' WE-DEPOSITS
014200         DELIMITED BY SIZE INTO TR-LINE-TEXT
014300     WRITE TXN-REPORT-LINE
014400*
014500     MOVE SPACE TO TR-LINE-TEXT
014600     STRING 'TRANSFERS POSTED . . . . . . . ' WE-TRANSFERS
014700         DELIMITED BY SIZE INTO TR-LINE-TEXT
014800     WRITE TXN-REPORT-LINE
014900*
015000     MOVE SPACE TO TR-LINE-TEXT
015100     STRING 'REQUESTS REJECTED  . . . . . . ' WE-REJECTS
015200         DELIMITED BY SIZE INTO TR-LINE-TEXT
015300     WRITE TXN-REPORT-LINE
015400*
015500     MOVE HEADLINE TO TR-LINE-TEXT
015600     WRITE TXN-REPORT-LINE
015700*
015800     MOVE SPACE TO TR-LINE-TEXT
015900     STRING 'TOTAL FLAT + PERCENT FEES COLLECTED  ' WE-FEES-TOTAL
016000         DELIMITED BY SIZE INTO TR-LINE-TEXT
016100     WRITE TXN-REPORT-LINE
016200*
016210     GO TO A0100-CLOSE-OUT
016220     .
016230 A0100-NO-ACTIVITY.
016240*
016250     MOVE SPACE TO TR-LINE-TEXT
016260     STRING 'NO TRANSACTIONS POSTED THIS RUN'
016270         DELIMITED BY SIZE INTO TR-LINE-TEXT
016280     WRITE TXN-REPORT-LINE
016290     .
016300 A0100-CLOSE-OUT.
016310*
016320     MOVE HEADLINE TO TR-LINE-TEXT
016400     WRITE TXN-REPORT-LINE
016500*
016600     CLOSE TXN-REPORT-FILE
016700*
016800     DISPLAY HEADLINE
016900     DISPLAY 'TXNPOST - END OF RUN CONTROL TOTALS'
017000     DISPLAY HEADLINE
017100     DISPLAY 'WITHDRAWALS POSTED . . . . . . ' WE-WITHDRAWALS
017200     DISPLAY 'DEPOSITS POSTED  . . . . . . . ' WE-DEPOSITS
017300     DISPLAY 'TRANSFERS POSTED . . . . . . . ' WE-TRANSFERS
017400     DISPLAY 'REQUESTS REJECTED  . . . . . . ' WE-REJECTS
017500     DISPLAY 'TOTAL FLAT + PERCENT FEES COLLECTED  ' WE-FEES-TOTAL
017600     DISPLAY HEADLINE
017700     .
017710 A0100-EXIT.
017720     EXIT.
017800***************************************************************
017900***************            END PROGRAM            ***************
018000***************************************************************
