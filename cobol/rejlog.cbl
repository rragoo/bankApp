000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    REJLOG.
000700*
000800 AUTHOR.        S SVENSSON.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1988-02-22.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1988-02-22  SS   INITIAL     FIRST CUT - LOGS BG POST     *
002400*                                VALIDATION ERRORS.            *
002500*    1990-05-09  PB   PBS-0077    WIDEN LOG TEXT TO 80 CHARS.  *
002600*    1998-10-14  BK   PBS-Y2K01   YEAR 2000 - WIDEN FC-YYYY    *
002700*                                TO 4-DIGIT YEAR.              *
002800*    2014-03-26  SS   PBS-0512    RENAMED FROM ERRORLOG, LOG   *
002900*                                NOW PER-RUN SQLERROR.LOG.     *
003000*    2021-06-09  PB   PBS-0601    REWORKED FOR REJECT MESSAGES *
003100*                                FROM TXNPOST - NOT FOUND AND  *
003200*                                INSUFFICIENT FUNDS, NO MORE   *
003300*                                SQL ERRORS TO LOG HERE.       *
003310*    2022-03-14  PB   PBS-0634    DROPPED THE CURRENT-DATE     *
003320*                                FUNCTION CALL, STAMP IS NOW   *
003330*                                BUILT FROM ACCEPT FROM DATE   *
003340*                                AND ACCEPT FROM TIME.         *
003350*    2024-09-11  SS   PBS-0711    WARN ON CONSOLE IF REJECT     *
003360*                                ARRIVES WITH NO ACCT-ID - DOES *
003370*                                NOT HAPPEN TODAY BUT COVERS    *
003380*                                FUTURE FILE-LEVEL REJECTS.     *
003400***************************************************************
003500*                    ENVIRONMENT DIVISION                     *
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SOURCE-COMPUTER. IBM-4381.
004200 OBJECT-COMPUTER. IBM-4381.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT OPTIONAL REJECTLOGFILE
005100         ASSIGN TO REJLOG
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-REJLOG.
005400*
005500***************************************************************
005600*                       DATA DIVISION                        *
005700***************************************************************
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  REJECTLOGFILE.
006300 01  FD-REJECTLOGFILE-POST.
006400     03  FC-YYYY                    PIC X(4).
006500     03  FC-SEP-1                   PIC X.
006600     03  FC-MONTHMONTH               PIC X(2).
006700     03  FC-SEP-2                   PIC X.
006800     03  FC-DD                      PIC X(2).
006900     03  FC-SEP-3                   PIC X.
007000     03  FC-HH                      PIC X(2).
007100     03  FC-SEP-4                   PIC X.
007200     03  FC-MM                      PIC X(2).
007300     03  FC-SEP-5                   PIC X.
007400     03  FC-SS                      PIC X(2).
007500     03  FC-SEP-6                   PIC X.
007600     03  FC-ACCT-ID                 PIC 9(9).
007700     03  FC-SEP-7                   PIC X.
007800     03  FC-LOG-TEXT                PIC X(40).
007900     03  FC-SEP-8                   PIC X.
008000*
008100***************************************************************
008200*                  WORKING-STORAGE SECTION                    *
008300***************************************************************
008400 WORKING-STORAGE SECTION.
008500*
008600 01  FS-REJLOG                       PIC XX.
008700     88  FS-REJLOG-OK                    VALUE '00'.
008800*
008900 01  WR-LOG-DATE-TIME.
009000     03  WR-YYYYMMDD.
009100         05  WN-YEAR     PIC 9(4) VALUE ZERO.
009200         05  WN-MONTH    PIC 9(2) VALUE ZERO.
009300         05  WN-DAY      PIC 9(2) VALUE ZERO.
009400     03  WR-HHMMSS.
009500         05  WN-HOUR     PIC 9(2) VALUE ZERO.
009600         05  WN-MINUTE   PIC 9(2) VALUE ZERO.
009700         05  WN-SECOND   PIC 9(2) VALUE ZERO.
009800         05  WN-HUNDRED  PIC 9(2) VALUE ZERO.
009900     03  FILLER          PIC X(5) VALUE SPACE.
010000*
010100 01  WN-LOG-DATE-TIME-NUM REDEFINES WR-LOG-DATE-TIME
010200                              PIC 9(15).
010300*
010400 01  WN-ACCT-ID-SAVE                  PIC 9(9) COMP.
010500 01  WC-ACCT-ID-ALPHA REDEFINES WN-ACCT-ID-SAVE
010600                              PIC X(4).
010700*
010800 01  WC-REJECT-TEXT-SAVE               PIC X(40).
010900 01  WR-REJECT-TEXT-HALVES REDEFINES WC-REJECT-TEXT-SAVE.
011000     03  WC-REJECT-TEXT-FIRST          PIC X(20).
011100     03  WC-REJECT-TEXT-SECOND         PIC X(20).
011200*
011300 LINKAGE SECTION.
011400*
011500 01  LC-REJECT-ID                      PIC 9(9).
011600 01  LC-REJECT-TEXT                     PIC X(40).
011700*
011800***************************************************************
011900*                    PROCEDURE DIVISION                       *
012000***************************************************************
012100 PROCEDURE DIVISION USING LC-REJECT-ID LC-REJECT-TEXT.
012200*
012300 000-REJECT-LOG.
012400*
012500     PERFORM A0100-APPEND-MSG-TO-REJECT-FILE THRU A0100-EXIT
012600*
012700     EXIT PROGRAM
012800     .
012900***************************************************************
013000*
013100 A0100-APPEND-MSG-TO-REJECT-FILE.
013200*
013300     MOVE LC-REJECT-ID   TO WN-ACCT-ID-SAVE
013400     MOVE LC-REJECT-TEXT TO WC-REJECT-TEXT-SAVE
013500     ACCEPT WR-YYYYMMDD FROM DATE YYYYMMDD
013510     ACCEPT WR-HHMMSS FROM TIME
013520*
013530     IF WN-ACCT-ID-SAVE NOT = ZERO
013540         GO TO A0100-WRITE-ENTRY
013550     END-IF
013560     DISPLAY '*** REJLOG - NO ACCT-ID ON REJECT, LOGGING ANYWAY'
013570     .
013580 A0100-WRITE-ENTRY.
013600*
013700     OPEN EXTEND REJECTLOGFILE
013800*
013900     MOVE WN-YEAR         TO FC-YYYY
014000     MOVE '-'             TO FC-SEP-1
014100     MOVE WN-MONTH        TO FC-MONTHMONTH
014200     MOVE '-'             TO FC-SEP-2
014300     MOVE WN-DAY          TO FC-DD
014400     MOVE 'T'             TO FC-SEP-3
014500     MOVE WN-HOUR         TO FC-HH
014600     MOVE ':'             TO FC-SEP-4
014700     MOVE WN-MINUTE       TO FC-MM
014800     MOVE ':'             TO FC-SEP-5
014900     MOVE WN-SECOND       TO FC-SS
015000     MOVE '|'             TO FC-SEP-6
015100     MOVE WN-ACCT-ID-SAVE TO FC-ACCT-ID
015200     MOVE '|'             TO FC-SEP-7
015300     MOVE WC-REJECT-TEXT-SAVE TO FC-LOG-TEXT
015400     MOVE '|'             TO FC-SEP-8
015500*
015600     WRITE FD-REJECTLOGFILE-POST
015700*
015800     CLOSE REJECTLOGFILE
015900     .
015910 A0100-EXIT.
015920     EXIT.
016000***************************************************************
016100***************            END PROGRAM            ***************
016200***************************************************************
