000100*******************************************************
000200* COPYLIB-ACCOUNT.CPY
000300* Purpose: Record layout of one ACCOUNT-MASTER entry
000400* Initial Version Created: 2021-06-02
000500*
000600* Maint:
000700*  2021-06-02 PB  Initial cut, replaces old CUSTOMER record
000800*  2023-11-14 BK  Widened ACCT-BALANCE for COMP-3 fee posting
000900*  2024-01-18 SS  Added WA-ACCT-ID-ALPHA redefine for the
001000*                 batch-header echo on ACCTSVC listings
001100*******************************************************
001200 01  ACCOUNT-RECORD.
001300     03  ACCT-ID                    PIC 9(9).
001400     03  ACCT-USER-NAME             PIC X(30).
001500     03  ACCT-BALANCE               PIC S9(9)V99 COMP-3.
001600     03  ACCT-BANK-ID               PIC 9(9).
001700     03  FILLER                     PIC X(20).
001800*
001900 01  WA-ACCOUNT-RECORD-ALT REDEFINES ACCOUNT-RECORD.
002000     03  WA-ACCT-ID-ALPHA           PIC X(9).
002100     03  FILLER                     PIC X(61).
