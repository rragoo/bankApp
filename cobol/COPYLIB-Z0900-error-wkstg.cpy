000100*
000200*  Working storage data structure for the reject/error routine.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700*  2021-06-09 PB  Reworked for file-status/reject use - this
000800*                 shop no longer runs against DB2, so the old
000900*                 SQLCODE/DSNTIAR fields are gone. WN-MSG-FILESTAT
001000*                 now carries the COBOL FILE STATUS of whichever
001100*                 SELECT the caller was working against.
001200*
001300 01  WC-LOG-TEXT             PIC X(80)     VALUE SPACE.
001400 01  W9-SPACE-CNT            PIC S9(4) COMP VALUE ZERO.
001500 01  WR-ERROR-HANDLER.
001600     05 WR-PROGRAM-ERROR-MESSAGE.
001700         10 FILLER           PIC X(8)  VALUE 'FILESTA:'.
001800         10 WN-MSG-FILESTAT  PIC X(2)  VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 WC-MSG-TBLCURS   PIC X(15) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 WC-MSG-PARA      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 WC-MSG-SRCFILE   PIC X(20) VALUE SPACE.
002500     05 WR-REJECT-MESSAGE.
002600         10 WN-MSG-REJCODE   PIC 9(2)      VALUE ZERO.
002700         10 WC-MSG-REJTEXT   PIC X(40) VALUE SPACE.
002750         10 FILLER           PIC X(4)  VALUE SPACE.
