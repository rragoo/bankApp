000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    BANKSVC IS INITIAL.
000700*
000800 AUTHOR.        P BENGTSSON.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1988-03-04.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1988-03-04  PB   INITIAL     FIRST CUT - CARRIED OVER     *
002400*                                FROM SRV PRODUKTREG PATTERN.  *
002500*    1992-01-11  BK   PBS-0102    ADDED DELETE BANK OPTION.    *
002600*    1998-11-02  BK   PBS-Y2K03   YEAR 2000 - NO DATE FIELDS   *
002700*                                HELD ON BANK RECORD, NO       *
002800*                                CHANGE REQUIRED HERE.         *
002900*    2021-06-09  PB   PBS-0601    REBUILT AGAINST BANK-MASTER  *
003000*                                RELATIVE FILE.                *
003100*    2023-11-14  BK   PBS-0710    UPDATE NOW REWRITES ALL FOUR *
003200*                                FEE/TOTAL FIELDS PER REQUEST. *
003210*    2024-09-11  SS   PBS-0711    BRANCH STRAIGHT OUT OF        *
003220*                                M0320-UPDATE-BANK WHEN THE     *
003230*                                BANK IS NOT FOUND.             *
003240*    2024-10-03  PB   PBS-0719    WIDENED WE-FEE-AMT TO Z(8)9.99-*
003250*                                TO MATCH BANK-TOTAL-TXN-FEE-AMT*
003260*                                S9(9)V99, OLD PICTURE TRUNCATED*
003270*                                LISTINGS.                      *
003300***************************************************************
003400*                    ENVIRONMENT DIVISION                     *
003500***************************************************************
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SOURCE-COMPUTER. IBM-4381.
004100 OBJECT-COMPUTER. IBM-4381.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT BANK-MASTER
005000         ASSIGN TO BANKMSTR
005100         ORGANIZATION IS RELATIVE
005200         ACCESS MODE IS DYNAMIC
005300         RELATIVE KEY IS WK-BANK-RELKEY
005400         FILE STATUS IS FS-BANKMSTR.
005500*
005600***************************************************************
005700*                       DATA DIVISION                        *
005800***************************************************************
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  BANK-MASTER.
006400     COPY BANK.
006500*
006600***************************************************************
006700*                  WORKING-STORAGE SECTION                    *
006800***************************************************************
006900 WORKING-STORAGE SECTION.
007000*
007100 01  FS-BANKMSTR                     PIC XX.
007200     88  FS-BANKMSTR-OK                  VALUE '00'.
007300     88  FS-BANKMSTR-NOTFND              VALUE '23'.
007400*
007500 01  WK-BANK-RELKEY                  PIC 9(9) COMP.
007600*
007700 01  MENU-SWITCHES.
007800     05  IS-EXIT-UPDATE-MENU-SWITCH  PIC X(1) VALUE 'N'.
007900         88  IS-EXIT-UPDATE-MENU              VALUE 'Y'.
008000     05  IS-EXISTING-BANK-SWITCH     PIC X(1) VALUE 'N'.
008100         88  IS-EXISTING-BANK                 VALUE 'Y'.
008110     05  FILLER                      PIC X(8) VALUE SPACE.
008200*
008300     COPY Z0900-error-wkstg.
008400*
008500 01  WC-ACCEPT                       PIC X(2) VALUE SPACE.
008600 01  WE-BANK-ID                      PIC Z(8)9 VALUE ZERO.
008700 01  WE-FEE-AMT                      PIC Z(8)9.99- VALUE ZERO.
008800*
008900 01  WC-BANK-NAME                    PIC X(30) VALUE SPACE.
009000 01  W9-TOTAL-TXN-FEE-AMT            PIC S9(9)V99 COMP-3.
009010 01  W9-TOTAL-TXN-FEE-AMT-ALT REDEFINES W9-TOTAL-TXN-FEE-AMT
009020                                 PIC X(6).
009100 01  W9-TOTAL-TRANSFER-AMT           PIC S9(9)V99 COMP-3.
009200 01  W9-FLAT-FEE-AMT                 PIC S9(7)V99 COMP-3.
009300 01  W9-PCT-FEE-VALUE                PIC S9(3)V9(4) COMP-3.
009400*
009500 01  W9-HIGH-BANK-ID                 PIC 9(9) COMP VALUE ZERO.
009600*
009700 01  WA-BANK-ID-SAVE                 PIC 9(9) COMP.
009800 01  WA-BANK-ID-DISPLAY REDEFINES WA-BANK-ID-SAVE PIC 9(9).
009900*
010000 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
010100*
010200 LINKAGE SECTION.
010300 01  LC-ACCEPT                       PIC X(2) VALUE SPACE.
010400*
010500***************************************************************
010600*                    PROCEDURE DIVISION                       *
010700***************************************************************
010800 PROCEDURE DIVISION USING LC-ACCEPT.
010900*
011000 0000-BANKSVC.
011100*
011200     MOVE 'BANKSVC.CBL' TO WC-MSG-SRCFILE
011300*
011400     EVALUATE LC-ACCEPT
011500         WHEN '91'
011600             PERFORM M0310-LIST-BANKS
011700         WHEN '92'
011800             PERFORM M0320-UPDATE-BANK THRU M0320-EXIT
011900         WHEN '93'
012000             PERFORM M0360-ADD-BANK
012100         WHEN '94'
012200             PERFORM M0380-DELETE-BANK
012300         WHEN OTHER
012400             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
012500     END-EVALUATE
012600*
012700     EXIT PROGRAM
012800     .
012900***************************************************************
013000 M0310-LIST-BANKS.
013100*
013200     DISPLAY HEADLINE
013300     DISPLAY 'BANK-MASTER REGISTER LISTING'
013400     DISPLAY HEADLINE
013500     DISPLAY 'ID       |NAME                          |FEE TOTAL'
013600     DISPLAY HEADLINE
013700*
013800     OPEN INPUT BANK-MASTER
013900*
014000     MOVE 1 TO WK-BANK-RELKEY
014100     READ BANK-MASTER NEXT RECORD
014200         AT END MOVE '10' TO FS-BANKMSTR
014300     END-READ
014400*
014500     PERFORM M0315-DISPLAY-ONE-BANK UNTIL NOT FS-BANKMSTR-OK
015300*
015400     CLOSE BANK-MASTER
015500*
015600     DISPLAY HEADLINE
015700     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
015800     ACCEPT WC-ACCEPT
015900     .
015910***************************************************************
015920 M0315-DISPLAY-ONE-BANK.
015930*
015940     MOVE BANK-ID             TO WE-BANK-ID
015950     MOVE BANK-TOTAL-TXN-FEE-AMT TO WE-FEE-AMT
015960     DISPLAY WE-BANK-ID '|' BANK-NAME '|' WE-FEE-AMT
015970     READ BANK-MASTER NEXT RECORD
015980         AT END MOVE '10' TO FS-BANKMSTR
015990     END-READ
015995     .
016000***************************************************************
016100 M0320-UPDATE-BANK.
016200*
016300     PERFORM M0390-CONFIRM-BANK-NUMBER
016400     IF IS-EXISTING-BANK
016410         GO TO M0320-DO-UPDATE
016420     END-IF
016430     DISPLAY 'BANKEN HITTADES INTE'
016440     GO TO M0320-EXIT
016450     .
016460 M0320-DO-UPDATE.
016470*
016480     MOVE 'N' TO IS-EXIT-UPDATE-MENU-SWITCH
016500     PERFORM M0325-PROCESS-UPDATE-CHOICE
016510         UNTIL IS-EXIT-UPDATE-MENU
016520     CLOSE BANK-MASTER
021440     .
021450 M0320-EXIT.
021460     EXIT.
021470***************************************************************
021480 M0325-PROCESS-UPDATE-CHOICE.
021830*
021840     DISPLAY HEADLINE
021850     DISPLAY 'UPPDATERA BANK-MASTER'
021860     DISPLAY HEADLINE
021870     DISPLAY 'N - BANKNAMN'
021880     DISPLAY 'F - TOTAL AVGIFT UTTAGEN'
021890     DISPLAY 'T - TOTAL OVERFORD PRINCIPAL'
021900     DISPLAY 'L - FAST AVGIFTSBELOPP'
021910     DISPLAY 'P - PROCENTAVGIFT'
021920     DISPLAY SPACE
021930     DISPLAY 'X - TILLBAKA TILL FOREGAENDE MENY'
021940     DISPLAY HEADLINE
021950     DISPLAY ': ' WITH NO ADVANCING
021960     ACCEPT WC-ACCEPT
021970*
021980     EVALUATE WC-ACCEPT
021990         WHEN 'N'
022000             DISPLAY 'NYTT BANKNAMN: ' WITH NO ADVANCING
022010             ACCEPT WC-BANK-NAME(1:30)
022020             MOVE WC-BANK-NAME TO BANK-NAME
022030             PERFORM M0395-REWRITE-BANK
022040         WHEN 'F'
022050             DISPLAY 'NY AVGIFTSTOTAL: ' WITH NO ADVANCING
022060             ACCEPT W9-TOTAL-TXN-FEE-AMT
022070             MOVE W9-TOTAL-TXN-FEE-AMT
022080                 TO BANK-TOTAL-TXN-FEE-AMT
022090             PERFORM M0395-REWRITE-BANK
022100         WHEN 'T'
022110             DISPLAY 'NY OVERFORINGSTOTAL: '
022120                 WITH NO ADVANCING
022130             ACCEPT W9-TOTAL-TRANSFER-AMT
022140             MOVE W9-TOTAL-TRANSFER-AMT
022150                 TO BANK-TOTAL-TRANSFER-AMT
022160             PERFORM M0395-REWRITE-BANK
022170         WHEN 'L'
022180             DISPLAY 'NYTT FAST AVGIFTSBELOPP: '
022190                 WITH NO ADVANCING
022200             ACCEPT W9-FLAT-FEE-AMT
022210             MOVE W9-FLAT-FEE-AMT TO BANK-FLAT-FEE-AMT
022220             PERFORM M0395-REWRITE-BANK
022230         WHEN 'P'
022240             DISPLAY 'NYTT PROCENTVARDE: '
022250                 WITH NO ADVANCING
022260             ACCEPT W9-PCT-FEE-VALUE
022270             MOVE W9-PCT-FEE-VALUE TO BANK-PCT-FEE-VALUE
022280             PERFORM M0395-REWRITE-BANK
022290         WHEN 'X'
022300             SET IS-EXIT-UPDATE-MENU TO TRUE
022310             CONTINUE
022320         WHEN OTHER
022330             DISPLAY 'OGILTIGT VAL!'
022340     END-EVALUATE
022350     .
022360***************************************************************
022370 M0360-ADD-BANK.
022380*
022390     OPEN INPUT BANK-MASTER
022400     MOVE ZERO TO W9-HIGH-BANK-ID
022410     MOVE 1 TO WK-BANK-RELKEY
022420     READ BANK-MASTER NEXT RECORD
022430         AT END MOVE '10' TO FS-BANKMSTR
022440     END-READ
022450     PERFORM M0365-SCAN-FOR-HIGH-BANK-ID UNTIL NOT FS-BANKMSTR-OK
022460     CLOSE BANK-MASTER
022470*
022480     ADD 1 TO W9-HIGH-BANK-ID
023900     MOVE W9-HIGH-BANK-ID TO BANK-ID
024000*
024100     DISPLAY HEADLINE
024200     DISPLAY 'NYTT BANK-ID TILLDELAS: ' W9-HIGH-BANK-ID
024300     DISPLAY 'BANKNAMN: ' WITH NO ADVANCING
024400     ACCEPT WC-BANK-NAME(1:30)
024500     MOVE WC-BANK-NAME TO BANK-NAME
024600*
024700     MOVE ZERO TO BANK-TOTAL-TXN-FEE-AMT
024800     MOVE ZERO TO BANK-TOTAL-TRANSFER-AMT
024900*
025000     DISPLAY 'FAST AVGIFTSBELOPP: ' WITH NO ADVANCING
025100     ACCEPT W9-FLAT-FEE-AMT
025200     MOVE W9-FLAT-FEE-AMT TO BANK-FLAT-FEE-AMT
025300*
025400     DISPLAY 'PROCENTVARDE: ' WITH NO ADVANCING
025500     ACCEPT W9-PCT-FEE-VALUE
025600     MOVE W9-PCT-FEE-VALUE TO BANK-PCT-FEE-VALUE
025700*
025800     MOVE W9-HIGH-BANK-ID TO WK-BANK-RELKEY
025900     OPEN I-O BANK-MASTER
026000     WRITE BANK-RECORD
026100         INVALID KEY
026200             DISPLAY 'BANKEN KUNDE INTE SKAPAS'
026300             MOVE 'M0360-ADD-BANK' TO WC-MSG-PARA
026400     END-WRITE
026500     CLOSE BANK-MASTER
026600     .
026610***************************************************************
026620 M0365-SCAN-FOR-HIGH-BANK-ID.
026630*
026640     IF BANK-ID > W9-HIGH-BANK-ID
026650         MOVE BANK-ID TO W9-HIGH-BANK-ID
026660     END-IF
026670     READ BANK-MASTER NEXT RECORD
026680         AT END MOVE '10' TO FS-BANKMSTR
026690     END-READ
026695     .
026700***************************************************************
026800 M0380-DELETE-BANK.
026900*
027000     PERFORM M0390-CONFIRM-BANK-NUMBER
027100     IF IS-EXISTING-BANK
027200*
027300         DISPLAY HEADLINE
027400         DISPLAY 'FOLJANDE BANK KOMMER ATT TAS BORT:'
027500         DISPLAY 'BANK-ID: ' WA-BANK-ID-DISPLAY
027600         DISPLAY 'NAMN: ' BANK-NAME
027700         DISPLAY 'AR DU SAKER PA ATT DU VILL TA BORT [Y/N]?'
027800         DISPLAY ': ' WITH NO ADVANCING
027900         ACCEPT WC-ACCEPT
028000*
028100         IF FUNCTION UPPER-CASE(WC-ACCEPT) = 'Y'
028200             DELETE BANK-MASTER RECORD
028300                 INVALID KEY
028400                     DISPLAY 'BORTTAGNING MISSLYCKADES'
028500             END-DELETE
028600             DISPLAY 'BANKEN HAR TAGITS BORT!'
028700         ELSE
028800             DISPLAY 'BORTTAGNING AVBRUTEN AV ANVANDAREN'
028900         END-IF
029000         CLOSE BANK-MASTER
029100     ELSE
029200         DISPLAY 'BANKEN HITTADES INTE'
029300     END-IF
029400     .
029500***************************************************************
029600 M0390-CONFIRM-BANK-NUMBER.
029700*
029800     MOVE 'N' TO IS-EXISTING-BANK-SWITCH
029900*
030000     DISPLAY HEADLINE
030100     DISPLAY 'GE BANK-ID FOR UPPDATERING'
030200     DISPLAY ': ' WITH NO ADVANCING
030300     ACCEPT WK-BANK-RELKEY
030400     MOVE WK-BANK-RELKEY TO WA-BANK-ID-SAVE
030500*
030600     OPEN I-O BANK-MASTER
030700     READ BANK-MASTER
030800         INVALID KEY
030900             MOVE 'N' TO IS-EXISTING-BANK-SWITCH
031000         NOT INVALID KEY
031100             SET IS-EXISTING-BANK TO TRUE
031200     END-READ
031300*
031400     IF NOT IS-EXISTING-BANK
031500         CLOSE BANK-MASTER
031600     END-IF
031700     .
031800***************************************************************
031900 M0395-REWRITE-BANK.
032000*
032100     REWRITE BANK-RECORD
032200         INVALID KEY
032300             DISPLAY 'UPPDATERING MISSLYCKADES'
032400             MOVE 'M0395-REWRITE-BANK' TO WC-MSG-PARA
032500         NOT INVALID KEY
032600             DISPLAY 'BANKEN HAR UPPDATERATS!'
032700     END-REWRITE
032800     .
032900***************************************************************
033000***************            END PROGRAM            ***************
033100***************************************************************
