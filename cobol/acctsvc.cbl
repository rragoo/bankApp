000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    ACCTSVC IS INITIAL.
000700*
000800 AUTHOR.        B KARLSSON.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1988-03-02.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1988-03-02  BK   INITIAL     FIRST CUT - SRV PRODUKTREG   *
002400*                                PATTERN CARRIED OVER TO ACCT  *
002500*                                REGISTER MAINTENANCE.         *
002600*    1991-07-18  PB   PBS-0091    ADDED DELETE ACCOUNT OPTION. *
002700*    1998-11-02  BK   PBS-Y2K02   YEAR 2000 - NO DATE FIELDS   *
002800*                                HELD ON ACCOUNT RECORD, NO    *
002900*                                CHANGE REQUIRED HERE.         *
003000*    2021-06-09  PB   PBS-0601    REBUILT AGAINST ACCOUNT-     *
003100*                                MASTER RELATIVE FILE, REPLACES*
003200*                                OLD SRV TABLE MAINTENANCE.    *
003300*    2022-02-09  SS   PBS-0620    ADD FIND-ALL LISTING OPTION. *
003310*    2024-09-11  SS   PBS-0711    DROPPED THE RELKEY MOVE OUT   *
003320*                                OF M0260-ADD-ACCOUNT ON WRITE  *
003330*                                FAILURE - WN-MSG-REJCODE IS    *
003340*                                ONLY 2 DIGITS, ACCT-ID DID NOT *
003350*                                FIT, SAME FIX AS TXNPOST.      *
003360*    2024-09-11  SS   PBS-0711    BRANCH STRAIGHT OUT OF        *
003370*                                M0220-UPDATE-ACCOUNT WHEN THE  *
003380*                                ACCOUNT IS NOT FOUND.          *
003390*    2024-10-03  PB   PBS-0719    WIDENED WE-BALANCE TO Z(8)9.99-*
003395*                                TO MATCH ACCT-BALANCE S9(9)V99,*
003398*                                OLD PICTURE TRUNCATED LISTINGS.*
003400***************************************************************
003500*                    ENVIRONMENT DIVISION                     *
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SOURCE-COMPUTER. IBM-4381.
004200 OBJECT-COMPUTER. IBM-4381.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT ACCOUNT-MASTER
005100         ASSIGN TO ACCTMSTR
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS DYNAMIC
005400         RELATIVE KEY IS WK-ACCT-RELKEY
005500         FILE STATUS IS FS-ACCTMSTR.
005600*
005700***************************************************************
005800*                       DATA DIVISION                        *
005900***************************************************************
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  ACCOUNT-MASTER.
006500     COPY ACCOUNT.
006600*
006700***************************************************************
006800*                  WORKING-STORAGE SECTION                    *
006900***************************************************************
007000 WORKING-STORAGE SECTION.
007100*
007200 01  FS-ACCTMSTR                     PIC XX.
007300     88  FS-ACCTMSTR-OK                  VALUE '00'.
007400     88  FS-ACCTMSTR-NOTFND              VALUE '23'.
007500*
007600 01  WK-ACCT-RELKEY                   PIC 9(9) COMP.
007700*
007800 01  MENU-SWITCHES.
007900     05  IS-EXIT-UPDATE-MENU-SWITCH  PIC X(1) VALUE 'N'.
008000         88  IS-EXIT-UPDATE-MENU              VALUE 'Y'.
008100     05  IS-EXISTING-ACCT-SWITCH     PIC X(1) VALUE 'N'.
008200         88  IS-EXISTING-ACCT                 VALUE 'Y'.
008210     05  FILLER                      PIC X(8) VALUE SPACE.
008300*
008400     COPY Z0900-error-wkstg.
008500*
008600 01  WC-ACCEPT                       PIC X(2) VALUE SPACE.
008700 01  WE-ACCT-ID                      PIC Z(8)9 VALUE ZERO.
008800 01  WE-BALANCE                      PIC Z(8)9.99- VALUE ZERO.
008900*
009000 01  WC-USER-NAME                    PIC X(30) VALUE SPACE.
009100 01  W9-BALANCE                      PIC S9(9)V99 COMP-3.
009110 01  W9-BALANCE-ALT REDEFINES W9-BALANCE
009120                                 PIC X(6).
009200 01  W9-BANK-ID                      PIC 9(9) COMP.
009300*
009400 01  W9-HIGH-ACCT-ID                 PIC 9(9) COMP VALUE ZERO.
009500 01  W9-WORK-RELKEY                  PIC 9(9) COMP VALUE ZERO.
009600*
009700 01  WA-ACCT-ID-SAVE                 PIC 9(9) COMP.
009800 01  WA-ACCT-ID-DISPLAY REDEFINES WA-ACCT-ID-SAVE PIC 9(9).
009900*
010000 01  HEADLINE                        PIC X(72) VALUE ALL '-'.
010100*
010200 LINKAGE SECTION.
010300 01  LC-ACCEPT                       PIC X(2) VALUE SPACE.
010400*
010500***************************************************************
010600*                    PROCEDURE DIVISION                       *
010700***************************************************************
010800 PROCEDURE DIVISION USING LC-ACCEPT.
010900*
011000 0000-ACCTSVC.
011100*
011200     MOVE 'ACCTSVC.CBL' TO WC-MSG-SRCFILE
011300*
011400     EVALUATE LC-ACCEPT
011500         WHEN '81'
011600             PERFORM M0210-LIST-ACCOUNTS
011700         WHEN '82'
011800             PERFORM M0220-UPDATE-ACCOUNT THRU M0220-EXIT
011900         WHEN '83'
012000             PERFORM M0260-ADD-ACCOUNT
012100         WHEN '84'
012200             PERFORM M0280-DELETE-ACCOUNT
012300         WHEN OTHER
012400             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'
012500     END-EVALUATE
012600*
012700     EXIT PROGRAM
012800     .
012900***************************************************************
013000 M0210-LIST-ACCOUNTS.
013100*
013200     DISPLAY HEADLINE
013300     DISPLAY 'ACCOUNT-MASTER REGISTER LISTING'
013400     DISPLAY HEADLINE
013500     DISPLAY 'ID       |NAME                          |BALANCE'
013600     DISPLAY HEADLINE
013700*
013800     OPEN INPUT ACCOUNT-MASTER
013900*
014000     MOVE 1 TO WK-ACCT-RELKEY
014100     READ ACCOUNT-MASTER NEXT RECORD
014200         AT END MOVE '10' TO FS-ACCTMSTR
014300     END-READ
014400*
014500     PERFORM M0215-DISPLAY-ONE-ACCOUNT UNTIL NOT FS-ACCTMSTR-OK
015300*
015400     CLOSE ACCOUNT-MASTER
015500*
015600     DISPLAY HEADLINE
015700     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'
015800     ACCEPT WC-ACCEPT
015900     .
015910***************************************************************
015920 M0215-DISPLAY-ONE-ACCOUNT.
015930*
015940     MOVE ACCT-ID      TO WE-ACCT-ID
015950     MOVE ACCT-BALANCE TO WE-BALANCE
015960     DISPLAY WE-ACCT-ID '|' ACCT-USER-NAME '|' WE-BALANCE
015970     READ ACCOUNT-MASTER NEXT RECORD
015980         AT END MOVE '10' TO FS-ACCTMSTR
015990     END-READ
015995     .
016000***************************************************************
016100 M0220-UPDATE-ACCOUNT.
016200*
016300     PERFORM M0290-CONFIRM-ACCT-NUMBER
016400     IF IS-EXISTING-ACCT
016410         GO TO M0220-DO-UPDATE
016420     END-IF
016430     DISPLAY 'KONTOT HITTADES INTE'
016440     GO TO M0220-EXIT
016450     .
016460 M0220-DO-UPDATE.
016470*
016480     MOVE 'N' TO IS-EXIT-UPDATE-MENU-SWITCH
016700     PERFORM M0225-PROCESS-UPDATE-CHOICE
016710         UNTIL IS-EXIT-UPDATE-MENU
016720     CLOSE ACCOUNT-MASTER
020760     .
020770 M0220-EXIT.
020780     EXIT.
020790***************************************************************
020800 M0225-PROCESS-UPDATE-CHOICE.
020830*
020840     DISPLAY HEADLINE
020850     DISPLAY 'UPPDATERA ACCOUNT-MASTER'
020860     DISPLAY HEADLINE
020870     DISPLAY 'N - KONTOHAVARENS NAMN'
020880     DISPLAY 'B - SALDO'
020890     DISPLAY 'K - AGANDE BANK-ID'
020900     DISPLAY SPACE
020910     DISPLAY 'X - TILLBAKA TILL FOREGAENDE MENY'
020920     DISPLAY HEADLINE
020930     DISPLAY ': ' WITH NO ADVANCING
020940     ACCEPT WC-ACCEPT
020950*
020960     EVALUATE WC-ACCEPT
020970         WHEN 'N'
020980             DISPLAY 'NYTT NAMN: ' WITH NO ADVANCING
020990             ACCEPT WC-USER-NAME(1:30)
021000             MOVE WC-USER-NAME TO ACCT-USER-NAME
021010             PERFORM M0295-REWRITE-ACCOUNT
021020         WHEN 'B'
021030             DISPLAY 'NYTT SALDO: ' WITH NO ADVANCING
021040             ACCEPT W9-BALANCE
021050             MOVE W9-BALANCE TO ACCT-BALANCE
021060             PERFORM M0295-REWRITE-ACCOUNT
021070         WHEN 'K'
021080             DISPLAY 'NYTT BANK-ID: ' WITH NO ADVANCING
021090             ACCEPT W9-BANK-ID
021100             MOVE W9-BANK-ID TO ACCT-BANK-ID
021110             PERFORM M0295-REWRITE-ACCOUNT
021120         WHEN 'X'
021130             SET IS-EXIT-UPDATE-MENU TO TRUE
021140             CONTINUE
021150         WHEN OTHER
021160             DISPLAY 'OGILTIGT VAL!'
021170     END-EVALUATE
021180     .
021190***************************************************************
021200 M0260-ADD-ACCOUNT.
021210*
021220     OPEN INPUT ACCOUNT-MASTER
021230     MOVE ZERO TO W9-HIGH-ACCT-ID
021240     MOVE 1 TO WK-ACCT-RELKEY
021250     READ ACCOUNT-MASTER NEXT RECORD
021260         AT END MOVE '10' TO FS-ACCTMSTR
021270     END-READ
021280     PERFORM M0265-SCAN-FOR-HIGH-ACCT-ID UNTIL NOT FS-ACCTMSTR-OK
021290     CLOSE ACCOUNT-MASTER
021300*
021310     ADD 1 TO W9-HIGH-ACCT-ID
022900     MOVE W9-HIGH-ACCT-ID TO ACCT-ID
023000*
023100     DISPLAY HEADLINE
023200     DISPLAY 'NYTT ACCOUNT-ID TILLDELAS: ' W9-HIGH-ACCT-ID
023300     DISPLAY 'NAMN PA KONTOHAVARE: ' WITH NO ADVANCING
023400     ACCEPT WC-USER-NAME(1:30)
023500     MOVE WC-USER-NAME TO ACCT-USER-NAME
023600*
023700     DISPLAY 'INGAENDE SALDO: ' WITH NO ADVANCING
023800     ACCEPT W9-BALANCE
023900     MOVE W9-BALANCE TO ACCT-BALANCE
024000*
024100     DISPLAY 'AGANDE BANK-ID: ' WITH NO ADVANCING
024200     ACCEPT W9-BANK-ID
024300     MOVE W9-BANK-ID TO ACCT-BANK-ID
024400*
024500     MOVE W9-HIGH-ACCT-ID TO WK-ACCT-RELKEY
024600     OPEN I-O ACCOUNT-MASTER
024700     WRITE ACCOUNT-RECORD
024800         INVALID KEY
024900             DISPLAY 'KONTOT KUNDE INTE SKAPAS'
025100             MOVE 'M0260-ADD-ACCOUNT' TO WC-MSG-PARA
025200     END-WRITE
025300     CLOSE ACCOUNT-MASTER
025400     .
025410***************************************************************
025420 M0265-SCAN-FOR-HIGH-ACCT-ID.
025430*
025440     IF ACCT-ID > W9-HIGH-ACCT-ID
025450         MOVE ACCT-ID TO W9-HIGH-ACCT-ID
025460     END-IF
025470     READ ACCOUNT-MASTER NEXT RECORD
025480         AT END MOVE '10' TO FS-ACCTMSTR
025490     END-READ
025495     .
025500***************************************************************
025600 M0280-DELETE-ACCOUNT.
025700*
025800     PERFORM M0290-CONFIRM-ACCT-NUMBER
025900     IF IS-EXISTING-ACCT
026000*
026100         DISPLAY HEADLINE
026200         DISPLAY 'FOLJANDE KONTO KOMMER ATT TAS BORT:'
026300         DISPLAY 'ACCOUNT-ID: ' WA-ACCT-ID-DISPLAY
026400         DISPLAY 'NAMN: ' ACCT-USER-NAME
026500         DISPLAY 'AR DU SAKER PA ATT DU VILL TA BORT [Y/N]?'
026600         DISPLAY ': ' WITH NO ADVANCING
026700         ACCEPT WC-ACCEPT
026800*
026900         IF FUNCTION UPPER-CASE(WC-ACCEPT) = 'Y'
026910             DELETE ACCOUNT-MASTER RECORD
027100                 INVALID KEY
027200                     DISPLAY 'BORTTAGNING MISSLYCKADES'
027300             END-DELETE
027400             DISPLAY 'KONTOT HAR TAGITS BORT!'
027500         ELSE
027600             DISPLAY 'BORTTAGNING AVBRUTEN AV ANVANDAREN'
027700         END-IF
027710         CLOSE ACCOUNT-MASTER
028000     ELSE
028100         DISPLAY 'KONTOT HITTADES INTE'
028200     END-IF
028300     .
028400***************************************************************
028500 M0290-CONFIRM-ACCT-NUMBER.
028600*
028700     MOVE 'N' TO IS-EXISTING-ACCT-SWITCH
028800*
028900     DISPLAY HEADLINE
029000     DISPLAY 'GE ACCOUNT-ID FOR UPPDATERING'
029100     DISPLAY ': ' WITH NO ADVANCING
029200     ACCEPT WK-ACCT-RELKEY
029300     MOVE WK-ACCT-RELKEY TO WA-ACCT-ID-SAVE
029400*
029500     OPEN I-O ACCOUNT-MASTER
029600     READ ACCOUNT-MASTER
029700         INVALID KEY
029800             MOVE 'N' TO IS-EXISTING-ACCT-SWITCH
029900         NOT INVALID KEY
030000             SET IS-EXISTING-ACCT TO TRUE
031000     END-READ
031100*
031200     IF NOT IS-EXISTING-ACCT
031300         CLOSE ACCOUNT-MASTER
031400     END-IF
031500     .
031600***************************************************************
031700 M0295-REWRITE-ACCOUNT.
031800*
031900     REWRITE ACCOUNT-RECORD
032000         INVALID KEY
032100             DISPLAY 'UPPDATERING MISSLYCKADES'
032200             MOVE 'M0295-REWRITE-ACCOUNT' TO WC-MSG-PARA
032300         NOT INVALID KEY
032400             DISPLAY 'KONTOT HAR UPPDATERATS!'
032500     END-REWRITE
032600     .
032700***************************************************************
032800***************            END PROGRAM            ***************
032900***************************************************************
