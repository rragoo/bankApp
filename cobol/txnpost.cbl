000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    TXNPOST.
000700*
000800 AUTHOR.        P BORG.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1987-04-13.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1987-04-13  PB   INITIAL     FIRST CUT - REPLACES MANUAL  *
002400*                                POSTING OF BG DEPOSIT FILES. *
002500*    1987-06-02  PB   PBS-0044    ADD DEDUCTION TRANCODE.      *
002600*    1989-01-18  BK   PBS-0101    RUNNING TOTALS ON END-POST.  *
002700*    1991-09-30  SS   PBS-0188    WITHDRAWAL TRANCODE ADDED.   *
002800*    1994-02-11  PB   PBS-0240    TRANSFER TRANCODE ADDED.     *
002900*    1998-11-03  BK   PBS-Y2K01   YEAR 2000 - WIDEN ALL DATE   *
003000*                                FIELDS TO 4-DIGIT YEAR.       *
003100*    1999-04-07  BK   PBS-Y2K04   Y2K REGRESSION - END-OF-RUN  *
003200*                                TOTALS DID NOT CARRY CENTURY. *
003300*    2003-05-20  SS   PBS-0390    MOVE MASTER FROM BGMAXFIL TO *
003400*                                RELATIVE ACCOUNT-MASTER.      *
003500*    2008-07-01  PB   PBS-0455    DROP BANKGIRO LOOKUP, POST   *
003600*                                DIRECT TO ACCT-ID.            *
003700*    2014-03-17  BK   PBS-0512    REPLACE SQL CUSTOMER/INVOICE *
003800*                                LOOKUPS WITH ACCOUNT-MASTER.  *
003900*    2021-06-09  PB   PBS-0601    REBUILT AS FEE-POSTING       *
004000*                                ENGINE - WITHDRAWAL/DEPOSIT/  *
004100*                                TRANSFER REQUESTS, FLAT PLUS  *
004200*                                PERCENT FEE, CONTROL TOTALS.  *
004300*    2022-02-09  SS   PBS-0618    ADD REJLOG CALL FOR NOT FOUND*
004400*                                AND INSUFFICIENT FUNDS.       *
004500*    2023-11-14  BK   PBS-0677    DEPOSIT POSTS RAW AMOUNT TO  *
004600*                                LOG, FEE-ADJUSTED TO BALANCE. *
004610*    2024-08-02  PB   PBS-0705    DROPPED THE REJCODE MOVE OUT *
004620*                                OF 700-REJECT-REQUEST - REJLOG*
004630*                                TAKES THE FULL ACCT-ID ITSELF,*
004640*                                OLD MOVE ONLY FIT 2 DIGITS OF *
004650*                                IT INTO WN-MSG-REJCODE.        *
004660*    2024-09-11  SS   PBS-0711    DEPOSIT FEE-TOTAL WAS         *
004670*                                SUBTRACTING THE FLAT FEE       *
004680*                                INSTEAD OF ADDING IT - FIXED   *
004690*                                TO MATCH WITHDRAWAL/TRANSFER   *
004695*                                AND THE TXNRPT CONTROL TOTAL.  *
004696*    2024-10-03  PB   PBS-0719    STOP RUN IN 000-POST-         *
004697*                                TRANSACTIONS KILLED THE WHOLE   *
004698*                                RUN UNIT WHEN BANKOPS CALLS THIS*
004699*                                AS A SUBPROGRAM - NOW EXIT PGM. *
004700***************************************************************
004800*                    ENVIRONMENT DIVISION                     *
004900***************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SOURCE-COMPUTER. IBM-4381.
005500 OBJECT-COMPUTER. IBM-4381.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT REQUEST-FILE ASSIGN TO REQFILE
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-REQUEST.
006600*
006700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS DYNAMIC
007000         RELATIVE KEY IS WK-ACCT-RELKEY
007100         FILE STATUS IS FS-ACCOUNT.
007200*
007300     SELECT TRANSACTION-LOG ASSIGN TO TXNLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-TXNLOG.
007600*
007700***************************************************************
007800*                       DATA DIVISION                        *
007900***************************************************************
008000 DATA DIVISION.
008100*
008200***************************************************************
008300*                       FILE SECTION                          *
008400***************************************************************
008500 FILE SECTION.
008600*
008700 FD  REQUEST-FILE.
008800     COPY REQUEST.
008900*
009000 FD  ACCOUNT-MASTER.
009100     COPY ACCOUNT.
009200*
009300 FD  TRANSACTION-LOG.
009400     COPY TXNLOG.
009500*
009600***************************************************************
009700*                  WORKING-STORAGE SECTION                    *
009800***************************************************************
009900 WORKING-STORAGE SECTION.
010000*
010100*---------------------    C O P Y S    --------------------------*
010200     COPY Z0900-error-wkstg.
010300*
010400*-------------------  C O N S T A N T E S  ----------------------*
010500 01  CT-CONSTANTS.
010600     05  CT-FLAT-FEE             PIC S9(7)V99 COMP-3 VALUE 10.00.
010700     05  CT-PERCENT-FEE-RATE     PIC S9V9(4) COMP-3 VALUE 0.0500.
010800     05  CT-REASON-WITHDRAWAL    PIC X(12) VALUE 'Withdrawal'.
010900     05  CT-REASON-DEPOSIT       PIC X(12) VALUE 'Deposit'.
011000     05  CT-REASON-TRANSFER      PIC X(12) VALUE 'Transfer'.
011050     05  FILLER                  PIC X(4)  VALUE SPACE.
011100*
011200*-------------------   S W I T C H E S   ------------------------*
011300 01  WK-SWITCHES.
011400     05  END-OF-FILE-SW          PIC X VALUE 'N'.
011500         88  EOF                     VALUE 'Y'.
011600     05  ACCOUNT-FOUND-SW        PIC X VALUE 'N'.
011700         88  ACCOUNT-FOUND            VALUE 'Y'.
011800     05  DEST-ACCOUNT-FOUND-SW   PIC X VALUE 'N'.
011900         88  DEST-ACCOUNT-FOUND       VALUE 'Y'.
011950     05  FILLER                  PIC X(4) VALUE SPACE.
012000*
012100 01  FILE-STATUS-FIELDS.
012200     05  FS-REQUEST              PIC XX.
012300         88  FS-REQUEST-OK           VALUE '00'.
012400     05  FS-ACCOUNT              PIC XX.
012500         88  FS-ACCOUNT-OK           VALUE '00'.
012600     05  FS-TXNLOG               PIC XX.
012700         88  FS-TXNLOG-OK            VALUE '00'.
012750     05  FILLER                  PIC X(4) VALUE SPACE.
012800*
012900*-------------------   C O U N T E R S   ------------------------*
013000 01  RUN-TOTALS.
013100     05  CT-WITHDRAWALS          PIC 9(7) COMP VALUE ZERO.
013200     05  CT-DEPOSITS             PIC 9(7) COMP VALUE ZERO.
013300     05  CT-TRANSFERS            PIC 9(7) COMP VALUE ZERO.
013400     05  CT-REJECTS              PIC 9(7) COMP VALUE ZERO.
013500     05  FILLER                  PIC X(4) VALUE SPACE.
013600     05  CT-FEES-TOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
013610*
013620*    STANDALONE TXN-ID GENERATOR, NOT PART OF THE CONTROL-
013630*    TOTAL GROUP PRINTED ON TXNRPT - KEPT AT 77 LEVEL.
013640 77  CT-NEXT-TXN-ID              PIC 9(9) COMP VALUE ZERO.
013700*
013800*-------------------   V A R I A B L E S   ----------------------*
013900 01  WK-ACCT-RELKEY              PIC 9(9) COMP.
014000*
014100 01  WK-SOURCE-ACCOUNT.
014200     05  WK-SRC-ACCT-ID          PIC 9(9).
014300     05  WK-SRC-USER-NAME        PIC X(30).
014400     05  WK-SRC-BALANCE          PIC S9(9)V99 COMP-3.
014500     05  WK-SRC-BANK-ID          PIC 9(9).
014550     05  FILLER                  PIC X(4) VALUE SPACE.
014600*
014700 01  WK-DEST-ACCOUNT.
014800     05  WK-DST-ACCT-ID          PIC 9(9).
014900     05  WK-DST-USER-NAME        PIC X(30).
015000     05  WK-DST-BALANCE          PIC S9(9)V99 COMP-3.
015100     05  WK-DST-BANK-ID          PIC 9(9).
015150     05  FILLER                  PIC X(4) VALUE SPACE.
015200*
015300 01  WK-AMOUNT-FIELDS.
015400     05  WK-REQ-AMOUNT           PIC S9(9)V99 COMP-3.
015500     05  WK-TOTAL-BASE           PIC S9(9)V99 COMP-3.
015600     05  WK-PERCENT-FEE          PIC S9(9)V99 COMP-3.
015700     05  WK-TOTAL-WITH-FEE       PIC S9(9)V99 COMP-3.
015800     05  WK-NEW-BALANCE          PIC S9(9)V99 COMP-3.
015900     05  WK-POSTED-AMOUNT        PIC S9(9)V99 COMP-3.
015910     05  WK-POSTED-AMOUNT-ALT REDEFINES WK-POSTED-AMOUNT
015920                                 PIC X(11).
015930     05  FILLER                  PIC X(4) VALUE SPACE.
016000*
016050*    STANDALONE REJECT-ID HOLDER, PASSED TO REJLOG - 77 LEVEL.
016100 77  WK-REJECT-ID                PIC 9(9).
016200*
016300***************************************************************
016400*                    PROCEDURE DIVISION                       *
016500***************************************************************
016600 PROCEDURE DIVISION.
016700*
016800 000-POST-TRANSACTIONS.
016900     MOVE 'TXNPOST.CBL' TO WC-MSG-SRCFILE
017000     PERFORM 100-INIT
017100     PERFORM 200-READ-REQUEST-FILE UNTIL EOF
017200     PERFORM 800-END-RUN
017300     EXIT PROGRAM.
017400*****************************
017500*
017600 100-INIT.
017700     MOVE 'N' TO END-OF-FILE-SW
017800     MOVE ZERO TO CT-WITHDRAWALS CT-DEPOSITS CT-TRANSFERS
017900     MOVE ZERO TO CT-REJECTS CT-FEES-TOTAL CT-NEXT-TXN-ID
018000     OPEN INPUT  REQUEST-FILE
018100          I-O    ACCOUNT-MASTER
018200          EXTEND TRANSACTION-LOG
018300     IF NOT FS-REQUEST-OK
018400         DISPLAY '*** TXNPOST - REQUEST-FILE OPEN ERROR'
018500         SET EOF TO TRUE
018600     ELSE
018700         PERFORM 210-READ-REQUEST
018800     END-IF.
018900*****************************
019000*
019100 200-READ-REQUEST-FILE.
019200     EVALUATE TRUE
019300         WHEN WK-REQ-IS-WITHDRAWAL
019400             PERFORM 300-PROCESS-WITHDRAWAL THRU 300-EXIT
019500         WHEN WK-REQ-IS-DEPOSIT
019600             PERFORM 400-PROCESS-DEPOSIT THRU 400-EXIT
019700         WHEN WK-REQ-IS-TRANSFER
019800             PERFORM 500-PROCESS-TRANSFER THRU 500-EXIT
019900         WHEN OTHER
020000             DISPLAY '*** TXNPOST - INVALID TRANCODE: '
020100                 WK-REQ-TRANCODE
020200     END-EVALUATE
020300     PERFORM 210-READ-REQUEST.
020400*****************************
020500*
020600 210-READ-REQUEST.
020700     READ REQUEST-FILE
020800         AT END
020900             SET EOF TO TRUE
021000     END-READ.
021100*****************************
021200*
021300*    300-PROCESS-WITHDRAWAL - FEE-POSTING FOR WITHDRAWAL TRANCODE
021400*****************************
021500 300-PROCESS-WITHDRAWAL.
021600     MOVE WK-WD-ACCT-ID  TO WK-ACCT-RELKEY
021700     MOVE WK-WD-AMOUNT   TO WK-REQ-AMOUNT
021800     PERFORM 250-READ-ACCOUNT
021900     IF NOT ACCOUNT-FOUND
022000         MOVE WK-WD-ACCT-ID TO WK-REJECT-ID
022100         MOVE 'ACCOUNT NOT FOUND - WITHDRAWAL' TO WC-MSG-REJTEXT
022150         GO TO 300-REJECT-EXIT
022160     END-IF
022400     COMPUTE WK-TOTAL-BASE ROUNDED =
022500         WK-REQ-AMOUNT + CT-FLAT-FEE
022600     COMPUTE WK-PERCENT-FEE ROUNDED =
022700         WK-TOTAL-BASE * CT-PERCENT-FEE-RATE
022800     COMPUTE WK-TOTAL-WITH-FEE ROUNDED =
022900         WK-TOTAL-BASE + WK-PERCENT-FEE
023000     IF WK-SRC-BALANCE < WK-TOTAL-WITH-FEE
023100         MOVE WK-WD-ACCT-ID TO WK-REJECT-ID
023200         MOVE 'INSUFFICIENT FUNDS - WITHDRAWAL'
023300             TO WC-MSG-REJTEXT
023450         GO TO 300-REJECT-EXIT
023460     END-IF
023600     COMPUTE WK-NEW-BALANCE ROUNDED =
023700         WK-SRC-BALANCE - WK-TOTAL-WITH-FEE
023800     MOVE WK-NEW-BALANCE TO WK-SRC-BALANCE
023900     PERFORM 260-REWRITE-SOURCE
024000     COMPUTE WK-POSTED-AMOUNT ROUNDED =
024100         ZERO - WK-REQ-AMOUNT
024200     ADD 1 TO CT-WITHDRAWALS
024300     ADD WK-PERCENT-FEE TO CT-FEES-TOTAL
024400     ADD CT-FLAT-FEE    TO CT-FEES-TOTAL
024500     MOVE WK-WD-ACCT-ID TO TXN-ORIG-ACCT-ID
024600     MOVE ZERO          TO TXN-RESULT-ACCT-ID
024700     MOVE CT-REASON-WITHDRAWAL TO TXN-REASON
024800     PERFORM 600-WRITE-TXN-LOG
024810     GO TO 300-EXIT
024820     .
024830 300-REJECT-EXIT.
024840*
024850     PERFORM 700-REJECT-REQUEST
024860     .
024870 300-EXIT.
024880     EXIT.
025100*****************************
025200*
025300*    400-PROCESS-DEPOSIT - FEE-POSTING FOR DEPOSIT TRANCODE
025400*****************************
025500 400-PROCESS-DEPOSIT.
025600     MOVE WK-DP-ACCT-ID  TO WK-ACCT-RELKEY
025700     MOVE WK-DP-AMOUNT   TO WK-REQ-AMOUNT
025800     PERFORM 250-READ-ACCOUNT
025900     IF NOT ACCOUNT-FOUND
026000         MOVE WK-DP-ACCT-ID TO WK-REJECT-ID
026100         MOVE 'ACCOUNT NOT FOUND - DEPOSIT' TO WC-MSG-REJTEXT
026150         GO TO 400-REJECT-EXIT
026160     END-IF
026400*        NOTE - NO FLOOR ON TOTAL-BASE, MATCHES SOURCE LOGIC
026500     COMPUTE WK-TOTAL-BASE ROUNDED =
026600         WK-REQ-AMOUNT - CT-FLAT-FEE
026700     COMPUTE WK-PERCENT-FEE ROUNDED =
026800         WK-TOTAL-BASE * CT-PERCENT-FEE-RATE
026900     COMPUTE WK-TOTAL-WITH-FEE ROUNDED =
027000         WK-TOTAL-BASE + WK-PERCENT-FEE
027100     COMPUTE WK-NEW-BALANCE ROUNDED =
027200         WK-SRC-BALANCE + WK-TOTAL-WITH-FEE
027300     MOVE WK-NEW-BALANCE TO WK-SRC-BALANCE
027400     PERFORM 260-REWRITE-SOURCE
027500     ADD 1 TO CT-DEPOSITS
027600     ADD WK-PERCENT-FEE TO CT-FEES-TOTAL
027700     ADD CT-FLAT-FEE    TO CT-FEES-TOTAL
027800     MOVE WK-DP-ACCT-ID TO TXN-ORIG-ACCT-ID
027900     MOVE ZERO          TO TXN-RESULT-ACCT-ID
028000     MOVE WK-REQ-AMOUNT TO WK-POSTED-AMOUNT
028100     MOVE CT-REASON-DEPOSIT TO TXN-REASON
028200     PERFORM 600-WRITE-TXN-LOG
028210     GO TO 400-EXIT
028220     .
028230 400-REJECT-EXIT.
028240*
028250     PERFORM 700-REJECT-REQUEST
028260     .
028270 400-EXIT.
028280     EXIT.
028400*****************************
028500*
028600*    500-PROCESS-TRANSFER - FEE-POSTING FOR TRANSFER TRANCODE
028700*****************************
028800 500-PROCESS-TRANSFER.
028900     MOVE WK-XF-SOURCE-ACCT-ID TO WK-ACCT-RELKEY
029000     MOVE WK-XF-AMOUNT         TO WK-REQ-AMOUNT
029100     PERFORM 250-READ-ACCOUNT
029200     IF NOT ACCOUNT-FOUND
029300         MOVE WK-XF-SOURCE-ACCT-ID TO WK-REJECT-ID
029400         MOVE 'SOURCE ACCOUNT NOT FOUND - TRANSFER'
029500             TO WC-MSG-REJTEXT
029550         GO TO 500-REJECT-EXIT
029560     END-IF
029800     MOVE WK-XF-DEST-ACCT-ID TO WK-ACCT-RELKEY
029900     PERFORM 255-READ-DEST-ACCOUNT
030000     IF NOT DEST-ACCOUNT-FOUND
030100         MOVE WK-XF-DEST-ACCT-ID TO WK-REJECT-ID
030200         MOVE 'DEST ACCOUNT NOT FOUND - TRANSFER'
030300             TO WC-MSG-REJTEXT
030350         GO TO 500-REJECT-EXIT
030360     END-IF
030600     COMPUTE WK-TOTAL-BASE ROUNDED =
030700         WK-REQ-AMOUNT + CT-FLAT-FEE
030800     COMPUTE WK-PERCENT-FEE ROUNDED =
030900         WK-TOTAL-BASE * CT-PERCENT-FEE-RATE
031000     COMPUTE WK-TOTAL-WITH-FEE ROUNDED =
031100         WK-TOTAL-BASE + WK-PERCENT-FEE
031200     IF WK-SRC-BALANCE < WK-TOTAL-WITH-FEE
031300         MOVE WK-XF-SOURCE-ACCT-ID TO WK-REJECT-ID
031400         MOVE 'INSUFFICIENT FUNDS - TRANSFER'
031500             TO WC-MSG-REJTEXT
031650         GO TO 500-REJECT-EXIT
031660     END-IF
031800     COMPUTE WK-NEW-BALANCE ROUNDED =
031900         WK-SRC-BALANCE - WK-TOTAL-WITH-FEE
032000     MOVE WK-NEW-BALANCE TO WK-SRC-BALANCE
032100     MOVE WK-XF-SOURCE-ACCT-ID TO WK-ACCT-RELKEY
032200     PERFORM 260-REWRITE-SOURCE
032300     ADD WK-REQ-AMOUNT TO WK-DST-BALANCE
032400     MOVE WK-XF-DEST-ACCT-ID TO WK-ACCT-RELKEY
032500     PERFORM 265-REWRITE-DEST
032600     COMPUTE WK-POSTED-AMOUNT ROUNDED =
032700         ZERO - WK-REQ-AMOUNT
032800     ADD 1 TO CT-TRANSFERS
032900     ADD WK-PERCENT-FEE TO CT-FEES-TOTAL
033000     ADD CT-FLAT-FEE    TO CT-FEES-TOTAL
033100     MOVE WK-XF-SOURCE-ACCT-ID TO TXN-ORIG-ACCT-ID
033200     MOVE WK-XF-DEST-ACCT-ID   TO TXN-RESULT-ACCT-ID
033300     MOVE CT-REASON-TRANSFER   TO TXN-REASON
033400     PERFORM 600-WRITE-TXN-LOG
033410     GO TO 500-EXIT
033420     .
033430 500-REJECT-EXIT.
033440*
033450     PERFORM 700-REJECT-REQUEST
033460     .
033470 500-EXIT.
033480     EXIT.
033800*****************************
033900*
034000 250-READ-ACCOUNT.
034100     MOVE 'N' TO ACCOUNT-FOUND-SW
034200     READ ACCOUNT-MASTER
034300         INVALID KEY
034400             CONTINUE
034500         NOT INVALID KEY
034600             SET ACCOUNT-FOUND TO TRUE
034700             MOVE ACCT-ID        TO WK-SRC-ACCT-ID
034800             MOVE ACCT-USER-NAME TO WK-SRC-USER-NAME
034900             MOVE ACCT-BALANCE   TO WK-SRC-BALANCE
035000             MOVE ACCT-BANK-ID   TO WK-SRC-BANK-ID
035100     END-READ.
035200*****************************
035300*
035400 255-READ-DEST-ACCOUNT.
035500     MOVE 'N' TO DEST-ACCOUNT-FOUND-SW
035600     READ ACCOUNT-MASTER
035700         INVALID KEY
035800             CONTINUE
035900         NOT INVALID KEY
036000             SET DEST-ACCOUNT-FOUND TO TRUE
036100             MOVE ACCT-ID        TO WK-DST-ACCT-ID
036200             MOVE ACCT-USER-NAME TO WK-DST-USER-NAME
036300             MOVE ACCT-BALANCE   TO WK-DST-BALANCE
036400             MOVE ACCT-BANK-ID   TO WK-DST-BANK-ID
036500     END-READ.
036600*****************************
036700*
036800 260-REWRITE-SOURCE.
036900     MOVE WK-SRC-ACCT-ID   TO ACCT-ID
037000     MOVE WK-SRC-USER-NAME TO ACCT-USER-NAME
037100     MOVE WK-SRC-BALANCE   TO ACCT-BALANCE
037200     MOVE WK-SRC-BANK-ID   TO ACCT-BANK-ID
037300     REWRITE ACCOUNT-RECORD
037400         INVALID KEY
037500             DISPLAY '*** TXNPOST - REWRITE FAILED: '
037600                 WK-ACCT-RELKEY
037700     END-REWRITE.
037800*****************************
037900*
038000 265-REWRITE-DEST.
038100     MOVE WK-DST-ACCT-ID   TO ACCT-ID
038200     MOVE WK-DST-USER-NAME TO ACCT-USER-NAME
038300     MOVE WK-DST-BALANCE   TO ACCT-BALANCE
038400     MOVE WK-DST-BANK-ID   TO ACCT-BANK-ID
038500     REWRITE ACCOUNT-RECORD
038600         INVALID KEY
038700             DISPLAY '*** TXNPOST - REWRITE FAILED: '
038800                 WK-ACCT-RELKEY
038900     END-REWRITE.
039000*****************************
039100*
039200 600-WRITE-TXN-LOG.
039300     ADD 1 TO CT-NEXT-TXN-ID
039400     MOVE CT-NEXT-TXN-ID   TO TXN-ID
039500     MOVE WK-POSTED-AMOUNT TO TXN-AMOUNT
039600     WRITE TRANSACTION-RECORD.
039700*****************************
039800*
039900 700-REJECT-REQUEST.
040000     ADD 1 TO CT-REJECTS
040200     MOVE '700-REJECT-REQUEST' TO WC-MSG-PARA
040300     CALL 'REJLOG' USING WK-REJECT-ID WC-MSG-REJTEXT.
040400*****************************
040500*
040600 800-END-RUN.
040700     CLOSE REQUEST-FILE ACCOUNT-MASTER TRANSACTION-LOG
040800     CALL 'TXNRPT' USING CT-WITHDRAWALS CT-DEPOSITS
040900         CT-TRANSFERS CT-REJECTS CT-FEES-TOTAL.
041000*****************************
041100*
041200***************************************************************
041300***************            END PROGRAM            ***************
041400***************************************************************
