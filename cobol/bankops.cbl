000100***************************************************************
000200*                  IDENTIFICATION DIVISION                   *
000300***************************************************************
000400 IDENTIFICATION DIVISION.
000500*
000600 PROGRAM-ID.    BANKOPS.
000700*
000800 AUTHOR.        P BENGTSSON.
000900*
001000 INSTALLATION.  PBS DATA SERVICES - ACCOUNT POSTING.
001100*
001200 DATE-WRITTEN.  1988-02-15.
001300*
001400 DATE-COMPILED.
001500*
001600 SECURITY.      UNCLASSIFIED.
001700*
001800***************************************************************
001900*                     MODIFICATIONS LOG                       *
002000***************************************************************
002100*    DATE       INIT  REQ/TKT     DESCRIPTION                 *
002200*    ---------- ----  ----------  --------------------------- *
002300*    1988-02-15  PB   INITIAL     FIRST CUT - CARRIED OVER     *
002400*                                FROM PBS HUVUDMENY SHELL.      *
002500*    1990-05-09  PB   PBS-0077    ADDED PROGRAM UNDERHALL MENU.*
002600*    1998-10-21  SS   PBS-Y2K05   YEAR 2000 - NO DATE LOGIC    *
002700*                                IN THIS SHELL, NO CHANGE.     *
002800*    2021-06-09  PB   PBS-0601    REBUILT AS BANK OPERATIONS   *
002900*                                MENU - DROPPED INVOICE/       *
003000*                                CUSTOMER MENUS, ADDED ACCOUNT  *
003100*                                POSTING, ACCOUNT REGISTER AND *
003200*                                BANK REGISTER OPTIONS.        *
003300*    2022-02-09  SS   PBS-0620    ADDED BANK REGISTER MENU.    *
003310*    2024-09-11  SS   PBS-0711    SKIP THE ERROR DISPLAY WHEN   *
003320*                                TXNPOST RETURNS CLEAN.         *
003400***************************************************************
003500*                    ENVIRONMENT DIVISION                     *
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SOURCE-COMPUTER. IBM-4381.
004200 OBJECT-COMPUTER. IBM-4381.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000***************************************************************
005100*                       DATA DIVISION                        *
005200***************************************************************
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700***************************************************************
005800*                  WORKING-STORAGE SECTION                    *
005900***************************************************************
006000 WORKING-STORAGE SECTION.
006100*
006200 01  MENU-SWITCHES.
006300     05  IS-EXIT-APPLICATION-SWITCH     PIC X(1) VALUE 'N'.
006400         88  IS-EXIT-APPLICATION                 VALUE 'Y'.
006500     05  IS-EXIT-ACCT-REG-MENU-SWITCH   PIC X(1) VALUE 'N'.
006600         88  IS-EXIT-ACCT-REG-MENU               VALUE 'Y'.
006700     05  IS-EXIT-BANK-REG-MENU-SWITCH   PIC X(1) VALUE 'N'.
006800         88  IS-EXIT-BANK-REG-MENU               VALUE 'Y'.
006810     05  FILLER                         PIC X(8) VALUE SPACE.
006900*
007000     COPY Z0900-error-wkstg.
007100*
007200 01  WC-ACCEPT                        PIC X(2)  VALUE SPACE.
007210 01  WC-ACCEPT-NUM REDEFINES WC-ACCEPT PIC 9(2).
007300*
007400 01  WA-MENU-CHOICE-SAVE               PIC X(2)  VALUE SPACE.
007500 01  WA-MENU-CHOICE-NUM REDEFINES WA-MENU-CHOICE-SAVE
007600                                       PIC 9(2).
007700*
007800 01  HEADLINE                         PIC X(78) VALUE ALL '-'.
007810 01  WA-HEADLINE-HALVES REDEFINES HEADLINE.
007820     05  WA-HEADLINE-LEFT             PIC X(39).
007830     05  WA-HEADLINE-RIGHT            PIC X(39).
007900*
008000***************************************************************
008100*                    PROCEDURE DIVISION                       *
008200***************************************************************
008300 PROCEDURE DIVISION.
008400*
008500 0000-MAIN.
008600*
008700     PERFORM A0100-INIT
008800     PERFORM B0100-SHOW-MAIN-MENU UNTIL IS-EXIT-APPLICATION
008900     PERFORM Z0100-EXIT-APPLICATION
009000*
009100     GOBACK
009200     .
009300***************************************************************
009400 A0100-INIT.
009500*
009600     MOVE 'BANKOPS.CBL' TO WC-MSG-SRCFILE
009700     .
009800***************************************************************
009900 B0100-SHOW-MAIN-MENU.
010000*
010100     PERFORM B0120-PROCESS-MAIN-MENU-CHOICE
010200         UNTIL IS-EXIT-APPLICATION
010300     .
010310***************************************************************
010320 B0120-PROCESS-MAIN-MENU-CHOICE.
010330*
010340     PERFORM B0110-DISPLAY-MAIN-MENU-LIST
010350     EVALUATE WC-ACCEPT
010360*
010370         WHEN '10'
010380             PERFORM C0100-CALL-TXNPOST THRU C0100-EXIT
010390         WHEN '50'
010400             PERFORM K0100-CALL-ACCT-REG-MENU
010410         WHEN '60'
010420             PERFORM M0100-CALL-BANK-REG-MENU
010430         WHEN '99'
010440             SET IS-EXIT-APPLICATION TO TRUE
010450             CONTINUE
010460         WHEN OTHER
010470             DISPLAY 'OGILTIGT MENYVAL!'
010480     END-EVALUATE
010490     .
012100***************************************************************
012200 B0110-DISPLAY-MAIN-MENU-LIST.
012300*
012400     DISPLAY HEADLINE
012500     DISPLAY 'BANKOPS HUVUDMENY'
012600     DISPLAY HEADLINE
012700     DISPLAY '(10) KOR TRANSAKTIONSBOKFORING (TXNPOST)'
012800     DISPLAY '(50) KONTOREGISTER (ACCOUNT-MASTER)'
012900     DISPLAY '(60) BANKREGISTER (BANK-MASTER)'
013000     DISPLAY SPACE
013100     DISPLAY '(99) AVSLUTA PROGRAMMET'
013200     DISPLAY HEADLINE
013300     DISPLAY ': ' WITH NO ADVANCING
013400     ACCEPT WC-ACCEPT
013500     .
013600***************************************************************
013700 C0100-CALL-TXNPOST.
013800*
013900     CALL 'TXNPOST'
013910     IF RETURN-CODE = ZERO
013920         GO TO C0100-EXIT
013930     END-IF
014100     MOVE RETURN-CODE TO WN-MSG-REJCODE
014200     MOVE 'C0100-CALL-TXNPOST' TO WC-MSG-PARA
014300     DISPLAY 'TXNPOST AVSLUTADES MED FEL, SE REJLOG'
014400     .
014410 C0100-EXIT.
014420     EXIT.
014600***************************************************************
014700 K0100-CALL-ACCT-REG-MENU.
014800*
014900     MOVE 'N' TO IS-EXIT-ACCT-REG-MENU-SWITCH
015000     PERFORM K120-PROCESS-ACCT-REG-CHOICE
015010         UNTIL IS-EXIT-ACCT-REG-MENU
015020     .
015030***************************************************************
015040 K120-PROCESS-ACCT-REG-CHOICE.
015050*
015060     PERFORM K110-DISPLAY-ACCT-REG-MENU
015300     EVALUATE WC-ACCEPT
015400*
015500         WHEN '81'
015600             CALL 'ACCTSVC' USING WC-ACCEPT
015700             MOVE SPACE TO WC-ACCEPT
015800         WHEN '82'
015900             CALL 'ACCTSVC' USING WC-ACCEPT
016000             MOVE SPACE TO WC-ACCEPT
016100         WHEN '83'
016200             CALL 'ACCTSVC' USING WC-ACCEPT
016300             MOVE SPACE TO WC-ACCEPT
016400         WHEN '84'
016500             CALL 'ACCTSVC' USING WC-ACCEPT
016600             MOVE SPACE TO WC-ACCEPT
016700         WHEN '89'
016800             SET IS-EXIT-ACCT-REG-MENU TO TRUE
016900             CONTINUE
017000         WHEN OTHER
017100             DISPLAY 'OGILTIGT MENYVAL!'
017200     END-EVALUATE
017500     .
017600***************************************************************
017700 K110-DISPLAY-ACCT-REG-MENU.
017800*
017900     DISPLAY HEADLINE
018000     DISPLAY 'SUBMENY KONTOREGISTER'
018100     DISPLAY HEADLINE
018200     DISPLAY '(81) VISA ALLA KONTON'
018300     DISPLAY '(82) UPPDATERA KONTO'
018400     DISPLAY '(83) LAGG TILL NYTT KONTO'
018500     DISPLAY '(84) TA BORT KONTO'
018600     DISPLAY SPACE
018700     DISPLAY '(89) TILLBAKA TILL HUVUDMENYN'
018800     DISPLAY HEADLINE
018900     DISPLAY ': ' WITH NO ADVANCING
019000     ACCEPT WC-ACCEPT
019100     .
019200***************************************************************
019300 M0100-CALL-BANK-REG-MENU.
019400*
019500     MOVE 'N' TO IS-EXIT-BANK-REG-MENU-SWITCH
019600     PERFORM M120-PROCESS-BANK-REG-CHOICE
019610         UNTIL IS-EXIT-BANK-REG-MENU
019620     .
019630***************************************************************
019640 M120-PROCESS-BANK-REG-CHOICE.
019650*
019660     PERFORM M110-DISPLAY-BANK-REG-MENU
019900     EVALUATE WC-ACCEPT
020000*
020100         WHEN '91'
020200             CALL 'BANKSVC' USING WC-ACCEPT
020300             MOVE SPACE TO WC-ACCEPT
020400         WHEN '92'
020500             CALL 'BANKSVC' USING WC-ACCEPT
020600             MOVE SPACE TO WC-ACCEPT
020700         WHEN '93'
020800             CALL 'BANKSVC' USING WC-ACCEPT
020900             MOVE SPACE TO WC-ACCEPT
021000         WHEN '94'
021100             CALL 'BANKSVC' USING WC-ACCEPT
021200             MOVE SPACE TO WC-ACCEPT
021300         WHEN '99'
021400             SET IS-EXIT-BANK-REG-MENU TO TRUE
021500             CONTINUE
021600         WHEN OTHER
021700             DISPLAY 'OGILTIGT MENYVAL!'
021800     END-EVALUATE
022100     .
022200***************************************************************
022300 M110-DISPLAY-BANK-REG-MENU.
022400*
022500     DISPLAY HEADLINE
022600     DISPLAY 'SUBMENY BANKREGISTER'
022700     DISPLAY HEADLINE
022800     DISPLAY '(91) VISA ALLA BANKER'
022900     DISPLAY '(92) UPPDATERA BANK'
023000     DISPLAY '(93) LAGG TILL NY BANK'
023100     DISPLAY '(94) TA BORT BANK'
023200     DISPLAY SPACE
023300     DISPLAY '(99) TILLBAKA TILL HUVUDMENYN'
023400     DISPLAY HEADLINE
023500     DISPLAY ': ' WITH NO ADVANCING
023600     ACCEPT WC-ACCEPT
023700     .
023800***************************************************************
023900 Z0100-EXIT-APPLICATION.
024000*
024100     DISPLAY HEADLINE
024200     DISPLAY '*** AVSLUTAR BANKOPS ***'
024300     DISPLAY SPACE
024400     DISPLAY 'TRYCK <ENTER> FOR ATT AVSLUTA...'
024500         WITH NO ADVANCING
024600     ACCEPT WC-ACCEPT
024700     .
024800***************************************************************
024900***************            END PROGRAM            ***************
025000***************************************************************
