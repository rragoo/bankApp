000100*******************************************************
000200* COPYLIB-REQUEST.CPY
000300* Purpose: Record layout of one REQUEST-FILE entry fed to
000400*          TXNPOST.  One physical record, leading 2-byte
000500*          trancode tells TXNPOST which of the three
000600*          redefined layouts below applies - same idea as
000700*          the old BGMAXFIL-POST trancode split.
000800* Initial Version Created: 2021-06-09
000900*
001000* Maint:
001100*  2021-06-09 PB  Initial cut
001200*  2022-02-09 SS  Added WD/DP/XF trancode values
001300*******************************************************
001400 01  REQUEST-RECORD.
001500     03  WK-REQ-TRANCODE            PIC X(2).
001600         88  WK-REQ-IS-WITHDRAWAL        VALUE 'WD'.
001700         88  WK-REQ-IS-DEPOSIT           VALUE 'DP'.
001800         88  WK-REQ-IS-TRANSFER          VALUE 'XF'.
001900     03  WK-REQ-DATA.
002000         05  WK-WITHDRAWAL-REQUEST.
002100             10  WK-WD-ACCT-ID          PIC 9(9).
002200             10  WK-WD-AMOUNT           PIC S9(9)V99.
002300             10  FILLER                 PIC X(40).
002400         05  WK-DEPOSIT-REQUEST REDEFINES WK-WITHDRAWAL-REQUEST.
002500             10  WK-DP-ACCT-ID          PIC 9(9).
002600             10  WK-DP-AMOUNT           PIC S9(9)V99.
002700             10  FILLER                 PIC X(40).
002800         05  WK-TRANSFER-REQUEST REDEFINES WK-WITHDRAWAL-REQUEST.
002900             10  WK-XF-SOURCE-ACCT-ID   PIC 9(9).
003000             10  WK-XF-DEST-ACCT-ID     PIC 9(9).
003100             10  WK-XF-AMOUNT           PIC S9(9)V99.
003200             10  FILLER                 PIC X(31).
003300     03  FILLER                     PIC X(3).
