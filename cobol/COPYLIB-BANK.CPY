000100*******************************************************
000200* COPYLIB-BANK.CPY
000300* Purpose: Record layout of one BANK-MASTER entry
000400* Initial Version Created: 2021-06-02
000500*
000600* Maint:
000700*  2021-06-02 PB  Initial cut, replaces old FINDATA record
000800*  2022-02-09 SS  Added running-total fields per bank
000900*  2023-11-14 BK  Fee fields carried for future use, see
001000*                 TXNPOST REMARKS - flat/pct fee not read from
001100*                 here yet, posting still uses hardcoded rate
001200*******************************************************
001300 01  BANK-RECORD.
001400     03  BANK-ID                    PIC 9(9).
001500     03  BANK-NAME                  PIC X(30).
001600     03  BANK-TOTAL-TXN-FEE-AMT     PIC S9(9)V99 COMP-3.
001700     03  BANK-TOTAL-TRANSFER-AMT    PIC S9(9)V99 COMP-3.
001800     03  BANK-FLAT-FEE-AMT          PIC S9(7)V99 COMP-3.
001900     03  BANK-PCT-FEE-VALUE         PIC S9(3)V9(4) COMP-3.
002000     03  FILLER                     PIC X(10).
002100*
002200 01  WA-BANK-RECORD-ALT REDEFINES BANK-RECORD.
002300     03  WA-BANK-ID-ALPHA           PIC X(9).
002400     03  FILLER                     PIC X(67).
